000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF IBM
000300* ALL RIGHTS RESERVED
000400*****************************************************************
000500* PROGRAM  :  LDGEXT1
000600*
000700* AUTHOR   :  DOUG STOUT
000800* INSTALLATION.  DBB FOUNDATION DATA CENTER.
000900* DATE-WRITTEN.  07/14/88.
001000* DATE-COMPILED.
001100* SECURITY.      NONE.
001200*
001300* MONTHLY LEDGER EXTRACT.  READS ONE CONTROL CARD NAMING AN
001400* ACCOUNT (OR 'ALL') AND A REPORT MONTH/YEAR, READS THE ACCOUNT
001500* AND CATEGORY MASTERS, THEN MAKES ONE PASS OF THE TRANSACTION
001600* FILE APPLYING THE SHOP'S SELECTION RULES (ACCOUNT, DATE WINDOW,
001700* INCOME/EXPENDITURE/TRANSFER, NAME, CATEGORY, TAG AND REPEATING
001800* FILTERS) BEFORE SORTING THE SURVIVORS BY DATE DESCENDING.  WHEN
001900* THE CARD ASKS FOR IT, CALLS LDGRST1 TO ROLL UP EVERY TRANSACTION
002000* BEFORE THIS MONTH INTO A SINGLE CARRIED-FORWARD REST ROW.  THE
002100* RESULT IS WRITTEN TO RPTITM-FILE FOR LDGRPT1 TO PRINT.
002200*
002300* THIS PROGRAM REPLACES THE OLD SAM1 TRANSACTION/CUSTOMER UPDATE
002400* JOB ON THE LEDGER APPLICATION -- SAME SHAPE, NEW BUSINESS.
002500*
002600* CHANGE LOG
002700*    DATE     BY   REQUEST   DESCRIPTION
002800*    -------- ---  --------  ------------------------------------
002900*    07/14/88 DWS  ML0146    ORIGINAL MEMBER (FROM SAM1 SKELETON)
003000*    03/02/90 RJT  ML0201    ADDED TRANSFER-ACCOUNT SELECTION AND
003100*                            THE INCOME/EXPENDITURE/TRANSFER CARD
003200*                            FILTERS
003300*    11/19/91 DWS  ML0255    ADDED NAME-SUBSTRING, CATEGORY-LIST
003400*                            AND TAG-LIST FILTERS; SPLIT REST CALC
003500*                            OUT TO A CALLED SUBPROGRAM (LDGRST1)
003600*    04/22/93 RJT  ML0288    ADDED CTL-ACCOUNT-ALL-FLAG ('ALL'
003700*                            VIRTUAL ACCOUNT)
003800*    09/30/94 KMH  ML0311    CATEGORY TABLE LOAD, REST/NONE
003900*                            SENTINEL HANDLING
004000*    03/11/97 PLC  ML0340    HEADER RECORD NOW CARRIES THE REPORT
004100*                            OPTIONS AND BUDGET TOTALS LDGRPT1
004200*                            NEEDS, PER THE CONTROL-CARD REWRITE
004300*    01/06/99 PLC  Y2K-014   TRAN-DATE AND CARD YEAR FIELDS
004400*                            EXPANDED TO 4-DIGIT CENTURY
004500*    06/02/99 PLC  ML0349    HEADER NOW CARRIES ACCOUNT NAME SO
004600*                            LDGRPT1 NEEDS NOT REOPEN ACCOUNT-IN
004700*    08/11/99 PLC  Y2K-014   ADDED UPSI-0 TRACE OF THE DATE WINDOW
004800*                            TO CHECK THE 4-DIGIT CENTURY CUTOVER
004900*    02/14/00 SMW  ML0362    ADDED THE TRANSFER BACK-REFERENCE
005000*                            CHECK SO AN INCOMING TRANSFER LEG
005100*                            POSTED UNDER THE OTHER ACCOUNT SHOWS
005200*                            UP ON THIS ACCOUNT'S EXTRACT TOO
005300*                            (LDGRST1 ALREADY DID THIS FOR REST)
005400*    02/14/00 SMW  ML0363    DROPPED THE SORTWK1 SORT WORK FILE --
005500*                            NOW LOADS THE SELECTED ROWS INTO A
005600*                            TABLE AND SORTS THEM BY HAND LIKE THE
005700*                            REST OF THE SHOP DOES (SEE ADSORT)
005800*    03/06/00 SMW  ML0364    REST ROW NOW DATES ITSELF THE 1ST OF
005900*                            THE REPORT MONTH INSTEAD OF THE LAST
006000*                            DAY -- WAS REUSING W02-END-DATE, A
006100*                            CUTOVER DATE, NOT A POSTING DATE
006200*    03/06/00 SMW  ML0365    TRANSFER ROWS NO LONGER SLIP PAST
006300*                            THE TYPE FILTER WHEN BOTH INCOME AND
006400*                            EXPENDITURE ARE TURNED OFF ON THE
006500*                            CARD -- THAT COMBINATION MUST SELECT
006600*                            NOTHING
006700*    03/06/00 SMW  ML0366    DROPPED THE UPSI-0 DEBUG SWITCH AND
006800*                            THE UNUSED LDG-REPEAT-CODE CLASS TEST
006900*                            -- NEITHER IS AN OS/VS COBOL IDIOM
007000*                            THIS SHOP ACTUALLY USES ELSEWHERE;
007100*                            THE WINDOW/BUCKET TRACE DISPLAYS NOW
007200*                            RUN UNCONDITIONALLY
007300*
007400 IDENTIFICATION DIVISION.
007500 PROGRAM-ID.     LDGEXT1.
007600 AUTHOR.         DOUG STOUT.
007700 INSTALLATION.   DBB FOUNDATION DATA CENTER.
007800 DATE-WRITTEN.   07/14/88.
007900 DATE-COMPILED.
008000 SECURITY.       NONE.
008100 ENVIRONMENT DIVISION.
008200 CONFIGURATION SECTION.
008300 SOURCE-COMPUTER. IBM-370.
008400 OBJECT-COMPUTER. IBM-370.
008500 INPUT-OUTPUT SECTION.
008600 FILE-CONTROL.
008700     SELECT CONTROL-CARD-IN  ASSIGN TO CTLCARD
008800            FILE STATUS  IS  WS-CTLCARD-STATUS.
008900     SELECT ACCOUNT-IN       ASSIGN TO ACCTFILE
009000            FILE STATUS  IS  WS-ACCTFILE-STATUS.
009100     SELECT CATEGORY-IN      ASSIGN TO CATFILE
009200            FILE STATUS  IS  WS-CATFILE-STATUS.
009300     SELECT TRANSACTION-IN   ASSIGN TO TRANFILE
009400            FILE STATUS  IS  WS-TRANFILE-STATUS.
009500     SELECT RPTITM-FILE      ASSIGN TO RPTITM
009600            FILE STATUS  IS  WS-RPTITM-STATUS.
009700*****************************************************************
009800 DATA DIVISION.
009900 FILE SECTION.
010000*
010100 FD  CONTROL-CARD-IN
010200     RECORDING MODE IS F.
010300 COPY LDGCTRL.
010400*
010500 FD  ACCOUNT-IN
010600     RECORDING MODE IS F.
010700 COPY LDGACCT.
010800*
010900 FD  CATEGORY-IN
011000     RECORDING MODE IS F.
011100 COPY LDGCAT.
011200*
011300 FD  TRANSACTION-IN
011400     RECORDING MODE IS F.
011500 COPY LDGTRAN.
011600*
011700 FD  RPTITM-FILE
011800     RECORDING MODE IS F.
011900 COPY LDGRPTI.
012000*****************************************************************
012100 WORKING-STORAGE SECTION.
012200*****************************************************************
012300 77  W00-ACCOUNT-FOUND-SW    PIC X(1) VALUE 'N'.
012400     88  ACCOUNT-WAS-FOUND   VALUE 'Y'.
012500 77  W08-EMIT-IX             PIC 9(4) COMP VALUE 0.
012600 77  W09-MOVE-FROM           PIC 9(4) COMP.
012700 77  W09-INSERT-TO           PIC S9(5) COMP.
012800*
012900 01  WS-FILE-STATUSES.
013000     05  WS-CTLCARD-STATUS       PIC X(2).
013100         88  WS-CTLCARD-OK       VALUE '00'.
013200     05  WS-ACCTFILE-STATUS      PIC X(2).
013300         88  WS-ACCTFILE-OK      VALUE '00'.
013400     05  WS-CATFILE-STATUS       PIC X(2).
013500         88  WS-CATFILE-OK       VALUE '00'.
013600     05  WS-TRANFILE-STATUS      PIC X(2).
013700         88  WS-TRANFILE-OK      VALUE '00'.
013800     05  WS-RPTITM-STATUS        PIC X(2).
013900         88  WS-RPTITM-OK        VALUE '00'.
014000*
014100 01  WS-SWITCHES.
014200     05  WS-ACCTFILE-EOF-SW      PIC X(1) VALUE 'N'.
014300         88  ACCTFILE-AT-EOF     VALUE 'Y'.
014400     05  WS-CATFILE-EOF-SW       PIC X(1) VALUE 'N'.
014500         88  CATFILE-AT-EOF      VALUE 'Y'.
014600     05  WS-TRANFILE-EOF-SW      PIC X(1) VALUE 'N'.
014700         88  TRANFILE-AT-EOF     VALUE 'Y'.
014800     05  WS-SORT-FULL-SW         PIC X(1) VALUE 'N'.
014900         88  SORT-TABLE-WARNED   VALUE 'Y'.
015000*
015100 COPY LDGTOTS REPLACING ==:TAG:== BY ==EXT==.
015200*
015300 01  W00-ACCOUNT-LOOKUP.
015400     05  W00-ACCOUNT-NAME        PIC X(50).
015500     05  FILLER                  PIC X(5).
015600*
015700 01  W01-CATEGORY-TABLE.
015800     05  W01-CATEGORY-COUNT      PIC 9(4) COMP VALUE 0.
015900     05  W01-CATEGORY-ENTRY OCCURS 200 TIMES
016000                             INDEXED BY W01-CAT-IX.
016100         10  W01-CAT-ID          PIC 9(9).
016200         10  W01-CAT-NAME        PIC X(50).
016300         10  W01-CAT-TYPE        PIC X(10).
016400*
016500 01  W02-DATE-WORK.
016600     05  W02-START-DATE          PIC 9(8).
016700     05  W02-END-DATE            PIC 9(8).
016800     05  W02-FIRST-OF-MONTH      PIC 9(8).
016900     05  W02-FIXED-START-DATE    PIC 9(8) VALUE 20000101.
017000     05  W02-WORK-YEAR           PIC 9(4).
017100     05  W02-WORK-MONTH          PIC 9(2).
017200     05  W02-LAST-DAY            PIC 9(2).
017300     05  W02-PRIOR-MONTH         PIC 9(2).
017400     05  W02-PRIOR-YEAR          PIC 9(4).
017500     05  W02-REM-4               PIC 9(4) COMP.
017600     05  W02-REM-100             PIC 9(4) COMP.
017700     05  W02-REM-400             PIC 9(4) COMP.
017800     05  W02-QUOT                PIC 9(4) COMP.
017900     05  W02-DAYS-IN-MONTH-TBL.
018000         10  FILLER              PIC 9(2) VALUE 31.
018100         10  FILLER              PIC 9(2) VALUE 28.
018200         10  FILLER              PIC 9(2) VALUE 31.
018300         10  FILLER              PIC 9(2) VALUE 30.
018400         10  FILLER              PIC 9(2) VALUE 31.
018500         10  FILLER              PIC 9(2) VALUE 30.
018600         10  FILLER              PIC 9(2) VALUE 31.
018700         10  FILLER              PIC 9(2) VALUE 31.
018800         10  FILLER              PIC 9(2) VALUE 30.
018900         10  FILLER              PIC 9(2) VALUE 31.
019000         10  FILLER              PIC 9(2) VALUE 30.
019100         10  FILLER              PIC 9(2) VALUE 31.
019200     05  W02-DAYS-IN-MONTH-R REDEFINES W02-DAYS-IN-MONTH-TBL.
019300         10  W02-DAYS-IN-MONTH OCCURS 12 TIMES PIC 9(2).
019400*
019500 01  W02-START-DATE-TRACE.
019600     05  W02-START-RAW           PIC 9(8) VALUE 0.
019700 01  W02-START-PARTS REDEFINES W02-START-DATE-TRACE.
019800     05  W02-START-CCYY          PIC 9(4).
019900     05  W02-START-MM            PIC 9(2).
020000     05  W02-START-DD            PIC 9(2).
020100*
020200 01  W02-END-DATE-TRACE.
020300     05  W02-END-RAW             PIC 9(8) VALUE 0.
020400 01  W02-END-PARTS REDEFINES W02-END-DATE-TRACE.
020500     05  W02-END-CCYY            PIC 9(4).
020600     05  W02-END-MM              PIC 9(2).
020700     05  W02-END-DD              PIC 9(2).
020800*
020900 01  W03-SELECTION-WORK.
021000     05  W03-ACCOUNT-MATCH-SW    PIC X(1).
021100         88  W03-ACCOUNT-MATCHES VALUE 'Y'.
021200     05  W03-DATE-IN-RANGE-SW    PIC X(1).
021300         88  W03-DATE-IN-RANGE   VALUE 'Y'.
021400     05  W03-TYPE-MATCH-SW       PIC X(1).
021500         88  W03-TYPE-MATCHES    VALUE 'Y'.
021600     05  W03-NAME-MATCH-SW       PIC X(1).
021700         88  W03-NAME-MATCHES    VALUE 'Y'.
021800     05  W03-CATEGORY-MATCH-SW   PIC X(1).
021900         88  W03-CATEGORY-MATCHES
022000                                 VALUE 'Y'.
022100     05  W03-TAG-MATCH-SW        PIC X(1).
022200         88  W03-TAG-MATCHES     VALUE 'Y'.
022300     05  W03-REPEAT-MATCH-SW     PIC X(1).
022400         88  W03-REPEAT-MATCHES  VALUE 'Y'.
022500     05  W03-RESOLVED-CAT-NAME   PIC X(50).
022600     05  W03-RESOLVED-CAT-TYPE   PIC X(10).
022700     05  W03-DELETABLE-FLAG      PIC X(1).
022800*
022900 01  W04-NAME-SEARCH-WORK.
023000     05  W04-SUBSTR-IX           PIC 9(3) COMP.
023100     05  W04-SUBSTR-LEN          PIC 9(3) COMP VALUE 0.
023200     05  W04-SCAN-IX             PIC 9(3) COMP.
023300     05  W04-UPPER-NAME          PIC X(100).
023400     05  W04-UPPER-SUBSTR        PIC X(100).
023500*
023600 01  W05-BUDGET-TOTALS.
023700     05  W05-BUDGET-INCOME-SUM   PIC S9(9)V99 COMP-3 VALUE +0.
023800     05  W05-BUDGET-PAYMENT-SUM  PIC S9(9)V99 COMP-3 VALUE +0.
023900*
024000 01  W06-REST-RESULT.
024100     05  W06-REST-AMOUNT         PIC S9(9)V99 COMP-3 VALUE +0.
024200*
024300 01  W07-TAG-SEARCH-WORK.
024400     05  W07-TOKEN-COUNT         PIC 9(3) COMP VALUE 0.
024500     05  W07-TOKEN-TABLE OCCURS 20 TIMES PIC X(20).
024600     05  W07-TOKEN-IX            PIC 9(3) COMP.
024700     05  W07-CTL-TAG-IX          PIC 9(3) COMP.
024800*
024900 01  W08-COUNTERS.
025000     05  W08-SEQUENCE-COUNTER    PIC 9(8) COMP VALUE 0.
025100     05  W08-POSITION-COUNTER    PIC 9(4) COMP VALUE 0.
025200     05  FILLER                  PIC X(5).
025300*
025400*    THIS SHOP DOES NOT USE THE SORT VERB (SEE ADSORT) -- SELECTED
025500*    ROWS ARE LOADED HERE AND SORTED BY HAND IN 2300-SORT-TABLE-
025600*    BY-DATE BELOW.  5000 ROWS IS MORE THAN ONE ACCOUNT (OR 'ALL')
025700*    COULD POST IN ONE MONTH ON THIS SYSTEM.
025800 01  W09-SORT-WORK.
025900     05  W09-INSERT-ENTRY.
026000         10  W09-INS-TRAN-DATE       PIC 9(8).
026100         10  W09-INS-TRAN-ID         PIC 9(9).
026200         10  W09-INS-TRAN-AMOUNT     PIC S9(9)V99 COMP-3.
026300         10  W09-INS-TRAN-NAME       PIC X(100).
026400         10  W09-INS-TRAN-DESC       PIC X(250).
026500         10  W09-INS-CATEGORY-NAME   PIC X(50).
026600         10  W09-INS-REPEATING-FLAG  PIC X(1).
026700         10  W09-INS-DELETABLE-FLAG  PIC X(1).
026800     05  FILLER                  PIC X(5).
026900*
027000 01  W10-SORT-TABLE.
027100     05  W10-SORT-ENTRY OCCURS 5000 TIMES.
027200         10  W10-TRAN-DATE           PIC 9(8).
027300         10  W10-TRAN-ID             PIC 9(9).
027400         10  W10-TRAN-AMOUNT         PIC S9(9)V99 COMP-3.
027500         10  W10-TRAN-NAME           PIC X(100).
027600         10  W10-TRAN-DESC           PIC X(250).
027700         10  W10-CATEGORY-NAME       PIC X(50).
027800         10  W10-REPEATING-FLAG      PIC X(1).
027900         10  W10-DELETABLE-FLAG      PIC X(1).
028000         10  FILLER                  PIC X(5).
028100     05  FILLER                  PIC X(4).
028200*****************************************************************
028300 PROCEDURE DIVISION.
028400*****************************************************************
028500 0000-MAIN-LINE.
028600     PERFORM 0700-OPEN-FILES.
028700     PERFORM 0720-READ-CONTROL-CARD.
028800     PERFORM 0730-LOAD-CATEGORY-TABLE.
028900     PERFORM 1000-PROCESS-MONTH THRU 1000-EXIT.
029000     PERFORM 0790-CLOSE-FILES.
029100     GOBACK.
029200*
029300 0700-OPEN-FILES.
029400     OPEN INPUT  CONTROL-CARD-IN.
029500     OPEN INPUT  ACCOUNT-IN.
029600     OPEN INPUT  CATEGORY-IN.
029700     OPEN INPUT  TRANSACTION-IN.
029800     OPEN OUTPUT RPTITM-FILE.
029900     IF NOT WS-CTLCARD-OK  OR NOT WS-ACCTFILE-OK
030000        OR NOT WS-CATFILE-OK OR NOT WS-TRANFILE-OK
030100        OR NOT WS-RPTITM-OK
030200         DISPLAY 'LDGEXT1 - OPEN FAILED, CHECK FILE STATUS'
030300         MOVE 16 TO RETURN-CODE
030400         PERFORM 0790-CLOSE-FILES
030500         GOBACK
030600     END-IF.
030700*
030800 0720-READ-CONTROL-CARD.
030900     READ CONTROL-CARD-IN
031000         AT END
031100             DISPLAY 'LDGEXT1 - NO CONTROL CARD PRESENT'
031200             MOVE 16 TO RETURN-CODE
031300             PERFORM 0790-CLOSE-FILES
031400             GOBACK.
031500     IF CTL-ACCOUNT-IS-ALL
031600         MOVE SPACES TO W00-ACCOUNT-NAME
031700     ELSE
031800         PERFORM 0725-VALIDATE-ACCOUNT
031900     END-IF.
032000*
032100 0725-VALIDATE-ACCOUNT.
032200     PERFORM 0726-READ-ONE-ACCOUNT
032300         UNTIL ACCTFILE-AT-EOF OR ACCOUNT-WAS-FOUND.
032400     IF NOT ACCOUNT-WAS-FOUND
032500         DISPLAY 'LDGEXT1 - ACCOUNT NOT ON FILE ' CTL-ACCOUNT-ID
032600     END-IF.
032700     CLOSE ACCOUNT-IN.
032800*
032900 0726-READ-ONE-ACCOUNT.
033000     READ ACCOUNT-IN
033100         AT END SET ACCTFILE-AT-EOF TO TRUE.
033200     IF NOT ACCTFILE-AT-EOF
033300         IF LDG-ACCT-ID = CTL-ACCOUNT-ID
033400             SET ACCOUNT-WAS-FOUND TO TRUE
033500             MOVE LDG-ACCT-NAME TO W00-ACCOUNT-NAME
033600         END-IF
033700     END-IF.
033800*
033900 0730-LOAD-CATEGORY-TABLE.
034000     PERFORM 0731-READ-ONE-CATEGORY UNTIL CATFILE-AT-EOF.
034100     CLOSE CATEGORY-IN.
034200*
034300 0731-READ-ONE-CATEGORY.
034400     READ CATEGORY-IN
034500         AT END SET CATFILE-AT-EOF TO TRUE.
034600     IF NOT CATFILE-AT-EOF
034700         PERFORM 0735-ADD-CATEGORY-ENTRY
034800     END-IF.
034900*
035000 0735-ADD-CATEGORY-ENTRY.
035100     ADD 1 TO W01-CATEGORY-COUNT.
035200     SET W01-CAT-IX TO W01-CATEGORY-COUNT.
035300     MOVE LDG-CAT-ID    TO W01-CAT-ID (W01-CAT-IX).
035400     MOVE LDG-CAT-NAME  TO W01-CAT-NAME (W01-CAT-IX).
035500     MOVE LDG-CAT-TYPE  TO W01-CAT-TYPE (W01-CAT-IX).
035600*
035700 0790-CLOSE-FILES.
035800     CLOSE CONTROL-CARD-IN.
035900     CLOSE RPTITM-FILE.
036000*    NOTE - ACCOUNT-IN, CATEGORY-IN AND TRANSACTION-IN ARE EACH
036100*    CLOSED AS SOON AS THEIR OWN ONE PASS IS COMPLETE, ABOVE.
036200*
036300*****************************************************************
036400*    MONTH/YEAR EXTRACT FLOW
036500*****************************************************************
036600 1000-PROCESS-MONTH.
036700     PERFORM 1100-COMPUTE-PERIOD-DATES.
036800     PERFORM 2200-BUILD-SORTED-TABLE.
036900     IF CTL-INCLUDE-REST
037000         PERFORM 1400-CALL-REST-CALC
037100         PERFORM 1500-APPEND-REST-ROW
037200     END-IF.
037300     CLOSE RPTITM-FILE.
037400     DISPLAY 'LDGEXT1 - RECORDS READ     ' EXT-RECS-READ.
037500     DISPLAY 'LDGEXT1 - RECORDS SELECTED ' EXT-RECS-SELECTED.
037600     DISPLAY 'LDGEXT1 - RECORDS REJECTED ' EXT-RECS-REJECTED.
037700     DISPLAY 'LDGEXT1 - REST ROWS ADDED  ' EXT-REST-ROWS-ADDED.
037800 1000-EXIT.
037900     EXIT.
038000*
038100 1100-COMPUTE-PERIOD-DATES.
038200     MOVE CTL-REPORT-YEAR  TO W02-WORK-YEAR.
038300     MOVE CTL-REPORT-MONTH TO W02-WORK-MONTH.
038400     PERFORM 1150-GET-LAST-DAY-OF-MONTH.
038500     COMPUTE W02-END-DATE =
038600             (W02-WORK-YEAR * 10000) + (W02-WORK-MONTH * 100)
038700             + W02-LAST-DAY.
038800     COMPUTE W02-FIRST-OF-MONTH =
038900             (W02-WORK-YEAR * 10000) + (W02-WORK-MONTH * 100) + 1.
039000     IF W02-WORK-MONTH = 1
039100         MOVE 12 TO W02-PRIOR-MONTH
039200         COMPUTE W02-PRIOR-YEAR = W02-WORK-YEAR - 1
039300     ELSE
039400         COMPUTE W02-PRIOR-MONTH = W02-WORK-MONTH - 1
039500         MOVE W02-WORK-YEAR TO W02-PRIOR-YEAR
039600     END-IF.
039700     MOVE W02-PRIOR-YEAR  TO W02-WORK-YEAR.
039800     MOVE W02-PRIOR-MONTH TO W02-WORK-MONTH.
039900     PERFORM 1150-GET-LAST-DAY-OF-MONTH.
040000     COMPUTE W02-START-DATE =
040100             (W02-PRIOR-YEAR * 10000) + (W02-PRIOR-MONTH * 100)
040200             + W02-LAST-DAY.
040300     PERFORM 1160-TRACE-DATE-WINDOW.
040400*
040500 1160-TRACE-DATE-WINDOW.
040600     MOVE W02-START-DATE TO W02-START-RAW.
040700     MOVE W02-END-DATE   TO W02-END-RAW.
040800     DISPLAY 'LDGEXT1 - WINDOW START CCYY ' W02-START-CCYY
040900             ' MM ' W02-START-MM ' DD ' W02-START-DD.
041000     DISPLAY 'LDGEXT1 - WINDOW END   CCYY ' W02-END-CCYY
041100             ' MM ' W02-END-MM ' DD ' W02-END-DD.
041200*
041300 1150-GET-LAST-DAY-OF-MONTH.
041400     MOVE W02-DAYS-IN-MONTH (W02-WORK-MONTH) TO W02-LAST-DAY.
041500     IF W02-WORK-MONTH = 2
041600         DIVIDE W02-WORK-YEAR BY   4 GIVING W02-QUOT
041700                 REMAINDER W02-REM-4
041800         DIVIDE W02-WORK-YEAR BY 100 GIVING W02-QUOT
041900                 REMAINDER W02-REM-100
042000         DIVIDE W02-WORK-YEAR BY 400 GIVING W02-QUOT
042100                 REMAINDER W02-REM-400
042200         IF (W02-REM-4 = 0 AND W02-REM-100 NOT = 0)
042300            OR W02-REM-400 = 0
042400             MOVE 29 TO W02-LAST-DAY
042500         END-IF
042600     END-IF.
042700*
042800 1400-CALL-REST-CALC.
042900     CALL 'LDGRST1' USING CTL-ACCOUNT-SELECT
043000                           W02-FIXED-START-DATE
043100                           W02-START-DATE
043200                           W06-REST-AMOUNT.
043300*
043400 1500-APPEND-REST-ROW.
043500     ADD 1 TO W08-POSITION-COUNTER.
043600     MOVE SPACES TO LDG-RPTI-RECORD.
043700     MOVE 'D' TO RPTI-RECORD-TYPE.
043800     MOVE W08-POSITION-COUNTER TO RPTI-POSITION.
043900     MOVE 'CARRIED FORWARD BALANCE' TO RPTI-NAME.
044000     MOVE SPACES TO RPTI-DESCRIPTION.
044100     MOVE W06-REST-AMOUNT TO RPTI-AMOUNT.
044200     MOVE W02-FIRST-OF-MONTH TO RPTI-DATE.
044300     PERFORM 1550-FIND-REST-CATEGORY-NAME.
044400     MOVE W03-RESOLVED-CAT-NAME TO RPTI-CATEGORY-NAME.
044500     MOVE 'N' TO RPTI-REPEATING-FLAG.
044600     MOVE 'N' TO RPTI-DELETABLE-FLAG.
044700     WRITE LDG-RPTI-RECORD.
044800     ADD 1 TO EXT-REST-ROWS-ADDED.
044900*
045000 1550-FIND-REST-CATEGORY-NAME.
045100     MOVE 'REST' TO W03-RESOLVED-CAT-NAME.
045200     SET W01-CAT-IX TO 1.
045300     SEARCH W01-CATEGORY-ENTRY
045400         AT END
045500             MOVE 'REST' TO W03-RESOLVED-CAT-NAME
045600         WHEN W01-CAT-TYPE (W01-CAT-IX) = 'REST'
045700             MOVE W01-CAT-NAME (W01-CAT-IX)
045800                                  TO W03-RESOLVED-CAT-NAME
045900     END-SEARCH.
046000*
046100 1600-WRITE-CONTROL-HEADER.
046200     MOVE SPACES TO LDG-RPTI-RECORD.
046300     MOVE 'H' TO RPTI-RECORD-TYPE.
046400     MOVE CTL-REPORT-MONTH TO RPTI-HDR-MONTH.
046500     MOVE CTL-REPORT-YEAR  TO RPTI-HDR-YEAR.
046600     MOVE CTL-ACCOUNT-ID   TO RPTI-HDR-ACCOUNT-ID.
046700     MOVE W00-ACCOUNT-NAME TO RPTI-HDR-ACCOUNT-NAME.
046800     IF CTL-ACCOUNT-IS-ALL
046900         MOVE 'Y' TO RPTI-HDR-ACCOUNT-ALL-FLAG
047000     ELSE
047100         MOVE 'N' TO RPTI-HDR-ACCOUNT-ALL-FLAG
047200     END-IF.
047300     MOVE W05-BUDGET-INCOME-SUM
047400                          TO RPTI-HDR-BUDGET-INCOME-SUM.
047500     MOVE W05-BUDGET-PAYMENT-SUM
047600                          TO RPTI-HDR-BUDGET-PAYMENT-SUM.
047700     MOVE CTL-SPLIT-TABLE-FLAG
047800                          TO RPTI-HDR-SPLIT-TABLE-FLAG.
047900     MOVE CTL-INCLUDE-BUDGET-SUM-FLAG
048000                          TO RPTI-HDR-INCLUDE-BUDGET-SUM-FLAG.
048100     MOVE CTL-INCLUDE-CATBUD-FLAG
048200                          TO RPTI-HDR-INCLUDE-CATBUD-FLAG.
048300     WRITE LDG-RPTI-RECORD.
048400*
048500*****************************************************************
048600*    TRANSACTION SELECTION AND THE DATE-DESCENDING SORT -- READ
048700*    AND FILTER INTO THE W10 TABLE, SORT THE TABLE BY HAND
048800*    (02/14/00 SMW ML0363), THEN EMIT THE HEADER AND THE SORTED
048900*    DETAIL ROWS
049000*****************************************************************
049100 2200-BUILD-SORTED-TABLE.
049200     PERFORM 2000-SELECT-TRANSACTIONS THRU 2000-EXIT.
049300     PERFORM 2300-SORT-TABLE-BY-DATE.
049400     PERFORM 2500-EMIT-DETAIL-ROWS THRU 2500-EXIT.
049500*
049600 2000-SELECT-TRANSACTIONS.
049700     PERFORM 2010-READ-ONE-TRAN UNTIL TRANFILE-AT-EOF.
049800     CLOSE TRANSACTION-IN.
049900 2000-EXIT.
050000     EXIT.
050100*
050200 2010-READ-ONE-TRAN.
050300     READ TRANSACTION-IN
050400         AT END SET TRANFILE-AT-EOF TO TRUE.
050500     IF NOT TRANFILE-AT-EOF
050600         PERFORM 2050-PROCESS-ONE-TRANSACTION
050700     END-IF.
050800*
050900 2050-PROCESS-ONE-TRANSACTION.
051000     ADD 1 TO EXT-RECS-READ.
051100     PERFORM 2110-CHECK-ACCOUNT-MATCH.
051200     IF W03-ACCOUNT-MATCHES
051300         PERFORM 2190-ACCUMULATE-BUDGET-TOTALS
051400         PERFORM 2100-APPLY-SELECTION-RULES
051500     END-IF.
051600     IF W03-ACCOUNT-MATCHES AND W03-DATE-IN-RANGE
051700        AND W03-TYPE-MATCHES AND W03-NAME-MATCHES
051800        AND W03-CATEGORY-MATCHES AND W03-TAG-MATCHES
051900        AND W03-REPEAT-MATCHES
052000         PERFORM 2195-STORE-SORT-ENTRY
052100         ADD 1 TO EXT-RECS-SELECTED
052200     ELSE
052300         ADD 1 TO EXT-RECS-REJECTED
052400     END-IF.
052500*
052600 2100-APPLY-SELECTION-RULES.
052700     PERFORM 2120-CHECK-DATE-RANGE.
052800     PERFORM 2130-CHECK-TYPE-FILTERS.
052900     PERFORM 2140-RESOLVE-CATEGORY.
053000     PERFORM 2150-CHECK-CATEGORY-FILTER.
053100     PERFORM 2160-CHECK-NAME-FILTER.
053200     PERFORM 2170-CHECK-TAG-FILTER.
053300     PERFORM 2180-CHECK-REPEATING-FILTER.
053400*
053500 2110-CHECK-ACCOUNT-MATCH.
053600     MOVE 'N' TO W03-ACCOUNT-MATCH-SW.
053700     IF CTL-ACCOUNT-IS-ALL
053800         SET W03-ACCOUNT-MATCHES TO TRUE
053900     ELSE
054000         IF LDG-TRAN-ACCOUNT-ID = CTL-ACCOUNT-ID
054100             SET W03-ACCOUNT-MATCHES TO TRUE
054200         END-IF
054300         PERFORM 2115-CHECK-TRANSFER-BACK-REF
054400     END-IF.
054500*
054600*    TRANSFER BACK-REFERENCE CHECK -- REGARDLESS OF THE ACCOUNT
054700*    MATCH ABOVE, THE INCOMING LEG OF A TRANSFER (STORED UNDER THE
054800*    SOURCE ACCOUNT, NAMING THIS ACCOUNT AS THE TRANSFER-ACCT-ID)
054900*    IS OR'D IN HERE SO IT STILL SHOWS UP ON THE DESTINATION
055000*    ACCOUNT'S EXTRACT.  02/14/00 SMW ML0362 -- MIRRORS LDGRST1'S
055100*    0310-CHECK-DEST-MATCH, WHICH ALREADY GOT THIS RIGHT.
055200 2115-CHECK-TRANSFER-BACK-REF.
055300     IF TRAN-IS-A-TRANSFER
055400        AND LDG-TRAN-TRANSFER-ACCT-ID = CTL-ACCOUNT-ID
055500         SET W03-ACCOUNT-MATCHES TO TRUE
055600     END-IF.
055700*
055800 2120-CHECK-DATE-RANGE.
055900     MOVE 'N' TO W03-DATE-IN-RANGE-SW.
056000     IF LDG-TRAN-DATE-R > W02-START-DATE
056100        AND LDG-TRAN-DATE-R <= W02-END-DATE
056200         SET W03-DATE-IN-RANGE TO TRUE
056300     END-IF.
056400*
056500*    WITH BOTH INCOME AND EXPENDITURE TURNED OFF ON THE CARD, THE
056600*    RUN MUST SELECT NOTHING AT ALL -- NOT EVEN A TRANSFER ROW, SO
056700*    THE TRANSFER BRANCH BELOW IS GATED ON THIS TEST TOO.
056800 2130-CHECK-TYPE-FILTERS.
056900     MOVE 'N' TO W03-TYPE-MATCH-SW.
057000     IF CTL-INCLUDE-INCOME OR CTL-INCLUDE-EXPENDITURE
057100         IF TRAN-IS-A-TRANSFER
057200             IF CTL-INCLUDE-TRANSFER
057300                 SET W03-TYPE-MATCHES TO TRUE
057400             END-IF
057500         ELSE
057600             IF TRAN-IS-INCOME AND CTL-INCLUDE-INCOME
057700                 SET W03-TYPE-MATCHES TO TRUE
057800             END-IF
057900             IF TRAN-IS-EXPENDITURE AND CTL-INCLUDE-EXPENDITURE
058000                 SET W03-TYPE-MATCHES TO TRUE
058100             END-IF
058200         END-IF
058300     END-IF.
058400*
058500 2140-RESOLVE-CATEGORY.
058600     MOVE SPACES TO W03-RESOLVED-CAT-NAME.
058700     MOVE SPACES TO W03-RESOLVED-CAT-TYPE.
058800     SET W01-CAT-IX TO 1.
058900     SEARCH W01-CATEGORY-ENTRY
059000         AT END
059100             CONTINUE
059200         WHEN W01-CAT-ID (W01-CAT-IX) = LDG-TRAN-CATEGORY-ID
059300             MOVE W01-CAT-NAME (W01-CAT-IX)
059400                                  TO W03-RESOLVED-CAT-NAME
059500             MOVE W01-CAT-TYPE (W01-CAT-IX)
059600                                  TO W03-RESOLVED-CAT-TYPE
059700     END-SEARCH.
059800     IF W03-RESOLVED-CAT-NAME = SPACES
059900         MOVE 'NONE' TO W03-RESOLVED-CAT-NAME
060000     END-IF.
060100     PERFORM 2900-CHECK-DELETABLE.
060200*
060300 2150-CHECK-CATEGORY-FILTER.
060400     MOVE 'N' TO W03-CATEGORY-MATCH-SW.
060500     IF CTL-CATEGORY-COUNT = 0
060600         SET W03-CATEGORY-MATCHES TO TRUE
060700     ELSE
060800         PERFORM 2155-CHECK-ONE-CATEGORY-ID
060900             VARYING W04-SCAN-IX FROM 1 BY 1
061000             UNTIL W04-SCAN-IX > CTL-CATEGORY-COUNT
061100                OR W03-CATEGORY-MATCHES
061200     END-IF.
061300*
061400 2155-CHECK-ONE-CATEGORY-ID.
061500     IF CTL-CATEGORY-ID (W04-SCAN-IX) = LDG-TRAN-CATEGORY-ID
061600         SET W03-CATEGORY-MATCHES TO TRUE
061700     END-IF.
061800*
061900 2160-CHECK-NAME-FILTER.
062000     MOVE 'N' TO W03-NAME-MATCH-SW.
062100     PERFORM 2161-COMPUTE-SUBSTR-LEN.
062200     IF W04-SUBSTR-LEN = 0
062300         SET W03-NAME-MATCHES TO TRUE
062400     ELSE
062500         MOVE LDG-TRAN-NAME     TO W04-UPPER-NAME
062600         MOVE CTL-NAME-SUBSTRING TO W04-UPPER-SUBSTR
062700         INSPECT W04-UPPER-NAME CONVERTING
062800             'abcdefghijklmnopqrstuvwxyz' TO
062900             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
063000         INSPECT W04-UPPER-SUBSTR CONVERTING
063100             'abcdefghijklmnopqrstuvwxyz' TO
063200             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
063300         PERFORM 2162-CHECK-ONE-POSITION
063400             VARYING W04-SCAN-IX FROM 1 BY 1
063500             UNTIL W04-SCAN-IX > (101 - W04-SUBSTR-LEN)
063600                OR W03-NAME-MATCHES
063700     END-IF.
063800*
063900 2161-COMPUTE-SUBSTR-LEN.
064000     MOVE 100 TO W04-SUBSTR-IX.
064100     MOVE 0   TO W04-SUBSTR-LEN.
064200     PERFORM 2163-SCAN-ONE-SUBSTR-POS UNTIL W04-SUBSTR-IX = 0.
064300*
064400 2162-CHECK-ONE-POSITION.
064500     IF W04-UPPER-NAME (W04-SCAN-IX:W04-SUBSTR-LEN)
064600        = W04-UPPER-SUBSTR (1:W04-SUBSTR-LEN)
064700         SET W03-NAME-MATCHES TO TRUE
064800     END-IF.
064900*
065000 2163-SCAN-ONE-SUBSTR-POS.
065100     IF CTL-NAME-SUBSTRING (W04-SUBSTR-IX:1) NOT = SPACE
065200         MOVE W04-SUBSTR-IX TO W04-SUBSTR-LEN
065300         MOVE 0 TO W04-SUBSTR-IX
065400     ELSE
065500         SUBTRACT 1 FROM W04-SUBSTR-IX
065600     END-IF.
065700*
065800 2170-CHECK-TAG-FILTER.
065900     MOVE 'N' TO W03-TAG-MATCH-SW.
066000     IF CTL-TAG-COUNT = 0
066100         SET W03-TAG-MATCHES TO TRUE
066200     ELSE
066300         PERFORM 2171-TOKENIZE-TAG-LIST
066400         PERFORM 2172-CHECK-ONE-TOKEN
066500             VARYING W07-TOKEN-IX FROM 1 BY 1
066600             UNTIL W07-TOKEN-IX > W07-TOKEN-COUNT
066700                OR W03-TAG-MATCHES
066800     END-IF.
066900*
067000 2172-CHECK-ONE-TOKEN.
067100     PERFORM 2173-CHECK-ONE-TOKEN-VS-CARD
067200         VARYING W07-CTL-TAG-IX FROM 1 BY 1
067300         UNTIL W07-CTL-TAG-IX > CTL-TAG-COUNT
067400            OR W03-TAG-MATCHES.
067500*
067600 2173-CHECK-ONE-TOKEN-VS-CARD.
067700     IF W07-TOKEN-TABLE (W07-TOKEN-IX)
067800        = CTL-TAG-NAME (W07-CTL-TAG-IX)
067900         SET W03-TAG-MATCHES TO TRUE
068000     END-IF.
068100*
068200 2171-TOKENIZE-TAG-LIST.
068300     MOVE 0 TO W07-TOKEN-COUNT.
068400     UNSTRING LDG-TRAN-TAG-LIST DELIMITED BY ','
068500         INTO W07-TOKEN-TABLE (1)  W07-TOKEN-TABLE (2)
068600              W07-TOKEN-TABLE (3)  W07-TOKEN-TABLE (4)
068700              W07-TOKEN-TABLE (5)  W07-TOKEN-TABLE (6)
068800              W07-TOKEN-TABLE (7)  W07-TOKEN-TABLE (8)
068900              W07-TOKEN-TABLE (9)  W07-TOKEN-TABLE (10)
069000              W07-TOKEN-TABLE (11) W07-TOKEN-TABLE (12)
069100              W07-TOKEN-TABLE (13) W07-TOKEN-TABLE (14)
069200              W07-TOKEN-TABLE (15) W07-TOKEN-TABLE (16)
069300              W07-TOKEN-TABLE (17) W07-TOKEN-TABLE (18)
069400              W07-TOKEN-TABLE (19) W07-TOKEN-TABLE (20)
069500         TALLYING W07-TOKEN-COUNT.
069600*
069700 2180-CHECK-REPEATING-FILTER.
069800     MOVE 'N' TO W03-REPEAT-MATCH-SW.
069900     IF CTL-REPEATING-UNSPEC
070000         SET W03-REPEAT-MATCHES TO TRUE
070100     ELSE
070200         IF CTL-REPEATING-TRUE AND TRAN-IS-REPEATING
070300             SET W03-REPEAT-MATCHES TO TRUE
070400         END-IF
070500         IF CTL-REPEATING-FALSE AND TRAN-NOT-REPEATING
070600             SET W03-REPEAT-MATCHES TO TRUE
070700         END-IF
070800     END-IF.
070900*
071000 2190-ACCUMULATE-BUDGET-TOTALS.
071100*    THE ACCOUNT'S OWN RUNNING TOTALS -- EVERY TRANSACTION EVER
071200*    POSTED TO THE SELECTED ACCOUNT(S), NOT JUST THIS MONTH'S,
071300*    SUPPLIED TO LDGRPT1 ON THE HEADER RECORD RATHER THAN BEING
071400*    RE-SUMMED FROM THE REPORT-ITEM ROWS DOWNSTREAM.
071500     IF TRAN-IS-INCOME
071600         ADD LDG-TRAN-AMOUNT TO W05-BUDGET-INCOME-SUM
071700     ELSE
071800         ADD LDG-TRAN-AMOUNT TO W05-BUDGET-PAYMENT-SUM
071900     END-IF.
072000*
072100 2195-STORE-SORT-ENTRY.
072200     IF W08-SEQUENCE-COUNTER >= 5000
072300         IF NOT SORT-TABLE-WARNED
072400             DISPLAY 'LDGEXT1 - SORT TABLE FULL AT 5000 ROWS, '
072500                     'REMAINING TRANSACTIONS DROPPED'
072600             SET SORT-TABLE-WARNED TO TRUE
072700         END-IF
072800     ELSE
072900         ADD 1 TO W08-SEQUENCE-COUNTER
073000         MOVE LDG-TRAN-DATE-R
073100                    TO W10-TRAN-DATE (W08-SEQUENCE-COUNTER)
073200         MOVE LDG-TRAN-ID
073300                    TO W10-TRAN-ID (W08-SEQUENCE-COUNTER)
073400         MOVE LDG-TRAN-AMOUNT
073500                    TO W10-TRAN-AMOUNT (W08-SEQUENCE-COUNTER)
073600         MOVE LDG-TRAN-NAME
073700                    TO W10-TRAN-NAME (W08-SEQUENCE-COUNTER)
073800         MOVE LDG-TRAN-DESCRIPTION
073900                    TO W10-TRAN-DESC (W08-SEQUENCE-COUNTER)
074000         MOVE W03-RESOLVED-CAT-NAME
074100                    TO W10-CATEGORY-NAME (W08-SEQUENCE-COUNTER)
074200         MOVE LDG-TRAN-REPEATING-FLAG
074300                    TO W10-REPEATING-FLAG (W08-SEQUENCE-COUNTER)
074400         MOVE W03-DELETABLE-FLAG
074500                    TO W10-DELETABLE-FLAG (W08-SEQUENCE-COUNTER)
074600     END-IF.
074700*
074800*    THIS SHOP DOES NOT USE THE SORT VERB -- INSERTION SORT OVER
074900*    THE W10 TABLE, DATE DESCENDING.  THE SHIFT-UNTIL TEST BELOW
075000*    STOPS AS SOON AS IT FINDS A SLOT WHOSE DATE IS NOT EARLIER,
075100*    SO EQUAL DATES NEVER CHANGE ORDER (TIES KEEP THE ORIGINAL
075200*    READ ORDER).  02/14/00 SMW ML0363 -- SEE ADSORT.
075300 2300-SORT-TABLE-BY-DATE.
075400     PERFORM 2310-INSERT-ONE-ENTRY
075500         VARYING W09-MOVE-FROM FROM 2 BY 1
075600         UNTIL W09-MOVE-FROM > W08-SEQUENCE-COUNTER.
075700*
075800 2310-INSERT-ONE-ENTRY.
075900     MOVE W10-SORT-ENTRY (W09-MOVE-FROM) TO W09-INSERT-ENTRY.
076000     COMPUTE W09-INSERT-TO = W09-MOVE-FROM - 1.
076100     PERFORM 2320-SHIFT-ONE-SLOT
076200         UNTIL W09-INSERT-TO <= 0
076300            OR W10-TRAN-DATE (W09-INSERT-TO) >= W09-INS-TRAN-DATE.
076400     MOVE W09-INSERT-ENTRY
076500                     TO W10-SORT-ENTRY (W09-INSERT-TO + 1).
076600*
076700 2320-SHIFT-ONE-SLOT.
076800     MOVE W10-SORT-ENTRY (W09-INSERT-TO)
076900                     TO W10-SORT-ENTRY (W09-INSERT-TO + 1).
077000     COMPUTE W09-INSERT-TO = W09-INSERT-TO - 1.
077100*
077200 2500-EMIT-DETAIL-ROWS.
077300     PERFORM 1600-WRITE-CONTROL-HEADER.
077400     PERFORM 2520-WRITE-DETAIL-RECORD
077500         VARYING W08-EMIT-IX FROM 1 BY 1
077600         UNTIL W08-EMIT-IX > W08-SEQUENCE-COUNTER.
077700 2500-EXIT.
077800     EXIT.
077900*
078000 2520-WRITE-DETAIL-RECORD.
078100     ADD 1 TO W08-POSITION-COUNTER.
078200     MOVE SPACES TO LDG-RPTI-RECORD.
078300     MOVE 'D' TO RPTI-RECORD-TYPE.
078400     MOVE W08-POSITION-COUNTER TO RPTI-POSITION.
078500     MOVE W10-TRAN-NAME (W08-EMIT-IX)      TO RPTI-NAME.
078600     MOVE W10-TRAN-DESC (W08-EMIT-IX)      TO RPTI-DESCRIPTION.
078700     MOVE W10-TRAN-AMOUNT (W08-EMIT-IX)    TO RPTI-AMOUNT.
078800     MOVE W10-TRAN-DATE (W08-EMIT-IX)      TO RPTI-DATE.
078900     MOVE W10-CATEGORY-NAME (W08-EMIT-IX)  TO RPTI-CATEGORY-NAME.
079000     MOVE W10-REPEATING-FLAG (W08-EMIT-IX) TO RPTI-REPEATING-FLAG.
079100     MOVE W10-DELETABLE-FLAG (W08-EMIT-IX) TO RPTI-DELETABLE-FLAG.
079200     WRITE LDG-RPTI-RECORD.
079300*
079400*****************************************************************
079500*    A ROW WHOSE CATEGORY IS THE SYNTHETIC REST CATEGORY CAN NEVER
079600*    BE DELETED BY THE USER; ANY OTHER CATEGORY (INCLUDING 'NONE')
079700*    LEAVES THE ROW DELETABLE
079800*****************************************************************
079900 2900-CHECK-DELETABLE.
080000     IF W03-RESOLVED-CAT-TYPE = 'REST'
080100         MOVE 'N' TO W03-DELETABLE-FLAG
080200     ELSE
080300         MOVE 'Y' TO W03-DELETABLE-FLAG
080400     END-IF.
