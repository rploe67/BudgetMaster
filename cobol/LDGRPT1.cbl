000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF IBM
000300* ALL RIGHTS RESERVED
000400*****************************************************************
000500* PROGRAM  :  LDGRPT1
000600*
000700* AUTHOR   :  DOUG STOUT
000800* INSTALLATION.  DBB FOUNDATION DATA CENTER.
000900* DATE-WRITTEN.  03/11/97.
001000* DATE-COMPILED.
001100* SECURITY.      NONE.
001200*
001300* PRINTS THE MONTHLY LEDGER STATEMENT FROM THE WORK FILE LDGEXT1
001400* LEFT BEHIND -- RECORD 1 IS THE 'H' HEADER CARRYING THE REPORT
001500* OPTIONS AND THE ACCOUNT'S BUDGET TOTALS, EVERY RECORD AFTER IT
001600* IS A 'D' DETAIL ROW IN PRINT ORDER.  OPTIONALLY FOLLOWED BY THE
001700* PER-CATEGORY SPEND TABLE READ FROM THE CATEGORY-BUDGET FILE.
001800* NO RE-SORTING IS DONE HERE -- ROW ORDER IS WHATEVER LDGEXT1
001900* GAVE US.
002000*
002100* THIS PROGRAM REPLACES THE OLD SAM3ABND UPDATE-REPORT JOB ON THE
002200* LEDGER APPLICATION -- SAME PRINT-LINE STYLE, NEW BUSINESS.
002300*
002400* CHANGE LOG
002500*    DATE     BY   REQUEST   DESCRIPTION
002600*    -------- ---  --------  ------------------------------------
002700*    03/11/97 PLC  ML0340    ORIGINAL MEMBER (FROM SAM3ABND
002800*                            SKELETON)
002900*    06/02/99 PLC  ML0349    HEADER RECORD NOW CARRIES ACCOUNT
003000*                            NAME, NO LONGER REOPENS ACCOUNT-IN
003100*    08/11/99 PLC  Y2K-014   RPTI-HDR-YEAR AND DETAIL DATE FIELDS
003200*                            CONFIRMED 4-DIGIT CENTURY END TO END
003300*    03/06/00 SMW  ML0366    DROPPED THE UPSI-0 DEBUG SWITCH AND
003400*                            THE UNUSED LDG-REPEAT-CODE CLASS TEST
003500*                            -- NEITHER IS AN OS/VS COBOL IDIOM
003600*                            THIS SHOP ACTUALLY USES ELSEWHERE;
003700*                            THE RUN-TOTAL TRACE DISPLAYS NOW RUN
003800*                            UNCONDITIONALLY
003900*
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.     LDGRPT1.
004200 AUTHOR.         DOUG STOUT.
004300 INSTALLATION.   DBB FOUNDATION DATA CENTER.
004400 DATE-WRITTEN.   03/11/97.
004500 DATE-COMPILED.
004600 SECURITY.       NONE.
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-370.
005000 OBJECT-COMPUTER. IBM-370.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT RPTITM-FILE       ASSIGN TO RPTITM
005400            FILE STATUS  IS  WS-RPTITM-STATUS.
005500     SELECT CATEGORY-BUDGET-IN ASSIGN TO CATBUDF
005600            FILE STATUS  IS  WS-CATBUDF-STATUS.
005700     SELECT REPORT-OUT        ASSIGN TO RPTOUT
005800            FILE STATUS  IS  WS-REPORT-STATUS.
005900*****************************************************************
006000 DATA DIVISION.
006100 FILE SECTION.
006200*
006300 FD  RPTITM-FILE
006400     RECORDING MODE IS F.
006500 COPY LDGRPTI.
006600*
006700 FD  CATEGORY-BUDGET-IN
006800     RECORDING MODE IS F.
006900 COPY LDGCBUD.
007000*
007100 FD  REPORT-OUT
007200     RECORDING MODE IS F.
007300 01  REPORT-LINE                PIC X(132).
007400*****************************************************************
007500 WORKING-STORAGE SECTION.
007600*****************************************************************
007700 77  W05-DETAIL-LINES-EMITTED PIC 9(6) COMP VALUE 0.
007800 77  W06-BUCKET-MODE-SW       PIC X(1).
007900     88  W06-INCOME-PASS      VALUE 'I'.
008000     88  W06-PAYMENT-PASS     VALUE 'P'.
008100*
008200 01  WS-FILE-STATUSES.
008300     05  WS-RPTITM-STATUS        PIC X(2).
008400         88  WS-RPTITM-OK        VALUE '00'.
008500     05  WS-CATBUDF-STATUS       PIC X(2).
008600         88  WS-CATBUDF-OK       VALUE '00'.
008700     05  WS-REPORT-STATUS        PIC X(2).
008800         88  WS-REPORT-OK        VALUE '00'.
008900*
009000 01  WS-SWITCHES.
009100     05  WS-RPTITM-EOF-SW         PIC X(1) VALUE 'N'.
009200         88  RPTITM-AT-EOF        VALUE 'Y'.
009300     05  WS-CATBUDF-EOF-SW        PIC X(1) VALUE 'N'.
009400         88  CATBUDF-AT-EOF       VALUE 'Y'.
009500*
009600 COPY LDGTOTS REPLACING ==:TAG:== BY ==RPT==.
009700*
009800 01  W01-HEADER-SAVE.
009900     05  W01-SAVE-MONTH           PIC 9(2).
010000     05  W01-SAVE-YEAR            PIC 9(4).
010100     05  W01-SAVE-ACCOUNT-ID      PIC 9(9).
010200     05  W01-SAVE-ACCOUNT-NAME    PIC X(50).
010300     05  W01-SAVE-ACCOUNT-ALL-FLAG
010400                                  PIC X(1).
010500         88  W01-SAVE-ACCOUNT-IS-ALL
010600                                  VALUE 'Y'.
010700     05  W01-SAVE-BUDGET-INCOME   PIC S9(9)V99 COMP-3.
010800     05  W01-SAVE-BUDGET-PAYMENT  PIC S9(9)V99 COMP-3.
010900     05  W01-SAVE-SPLIT-TABLE-FLAG
011000                                  PIC X(1).
011100         88  W01-SAVE-SPLIT-TABLE VALUE 'Y'.
011200     05  W01-SAVE-BUDGET-SUM-FLAG PIC X(1).
011300         88  W01-SAVE-INCLUDE-BUDGET-SUM
011400                                  VALUE 'Y'.
011500     05  W01-SAVE-CATBUD-FLAG     PIC X(1).
011600         88  W01-SAVE-INCLUDE-CATBUD
011700                                  VALUE 'Y'.
011800*
011900 01  W02-MONTH-NAME-TABLE.
012000     05  FILLER                  PIC X(10) VALUE 'JANUAR'.
012100     05  FILLER                  PIC X(10) VALUE 'FEBRUAR'.
012200     05  FILLER                  PIC X(10) VALUE 'MAERZ'.
012300     05  FILLER                  PIC X(10) VALUE 'APRIL'.
012400     05  FILLER                  PIC X(10) VALUE 'MAI'.
012500     05  FILLER                  PIC X(10) VALUE 'JUNI'.
012600     05  FILLER                  PIC X(10) VALUE 'JULI'.
012700     05  FILLER                  PIC X(10) VALUE 'AUGUST'.
012800     05  FILLER                  PIC X(10) VALUE 'SEPTEMBER'.
012900     05  FILLER                  PIC X(10) VALUE 'OKTOBER'.
013000     05  FILLER                  PIC X(10) VALUE 'NOVEMBER'.
013100     05  FILLER                  PIC X(10) VALUE 'DEZEMBER'.
013200 01  W02-MONTH-NAME-R REDEFINES W02-MONTH-NAME-TABLE.
013300     05  W02-MONTH-NAME OCCURS 12 TIMES PIC X(10).
013400*
013500 01  W03-CONTROL-BREAK-TOTALS.
013600     05  W03-TOTAL-INCOME         PIC S9(9)V99 COMP-3 VALUE +0.
013700     05  W03-TOTAL-PAYMENT        PIC S9(9)V99 COMP-3 VALUE +0.
013800*
013900 01  W03-TOTAL-TOTALS-R REDEFINES W03-CONTROL-BREAK-TOTALS.
014000     05  W03-TOTAL-PAIR  PIC S9(9)V99 COMP-3 OCCURS 2 TIMES
014100                                        INDEXED BY W03-TOTAL-IX.
014200*
014300 01  W04-DISPLAY-WORK.
014400     05  W04-CATEGORY-NAME        PIC X(50).
014500     05  W04-RATING-CODE          PIC X(1).
014600     05  W04-REPEATING-WORD       PIC X(4).
014700*
014800 01  W04-DATE-BREAKOUT.
014900     05  W04-DATE-RAW             PIC 9(8) VALUE 0.
015000     05  W04-DATE-PARTS REDEFINES W04-DATE-RAW.
015100         10  W04-DATE-CCYY        PIC 9(4).
015200         10  W04-DATE-MM          PIC 9(2).
015300         10  W04-DATE-DD          PIC 9(2).
015400*
015500*****************************************************************
015600*    PRINT LINES
015700*****************************************************************
015800 01  RPT-TITLE-LINE.
015900     05  FILLER                  PIC X(17)
016000                                  VALUE 'MONATSBERICHT - '.
016100     05  RPT-TITLE-MONTH-NAME    PIC X(10).
016200     05  FILLER                  PIC X(1) VALUE SPACE.
016300     05  RPT-TITLE-YEAR          PIC 9(4).
016400     05  FILLER                  PIC X(100) VALUE SPACES.
016500*
016600 01  RPT-ACCOUNT-LINE.
016700     05  FILLER                  PIC X(9) VALUE 'ACCOUNT: '.
016800     05  RPT-ACCT-NAME           PIC X(50).
016900     05  FILLER                  PIC X(73) VALUE SPACES.
017000*
017100 01  RPT-BUDGET-EINNAHMEN-LINE.
017200     05  FILLER                  PIC X(11) VALUE 'EINNAHMEN: '.
017300     05  RPT-EINNAHMEN-AMT       PIC ----------9.99.
017400     05  FILLER                  PIC X(108) VALUE SPACES.
017500*
017600 01  RPT-BUDGET-AUSGABEN-LINE.
017700     05  FILLER                  PIC X(9) VALUE 'AUSGABEN: '.
017800     05  RPT-AUSGABEN-AMT        PIC ----------9.99.
017900     05  FILLER                  PIC X(110) VALUE SPACES.
018000*
018100 01  RPT-BUDGET-REST-LINE.
018200     05  FILLER                  PIC X(12) VALUE 'RESTBUDGET: '.
018300     05  RPT-REST-AMT            PIC ----------9.99.
018400     05  FILLER                  PIC X(107) VALUE SPACES.
018500*
018600 01  RPT-TABLE-HEADING-1.
018700     05  FILLER PIC X(44)
018800         VALUE ' POS  NAME                 DESCRIPTION   '.
018900     05  FILLER PIC X(44)
019000         VALUE '    AMOUNT        DATE       CATEGORY   '.
019100     05  FILLER PIC X(44)
019200         VALUE '    R REPEAT'.
019300*
019400 01  RPT-TABLE-HEADING-2.
019500     05  FILLER PIC X(44)
019600         VALUE ' ---  -------------------- --------------'.
019700     05  FILLER PIC X(44)
019800         VALUE '---- ------------- ---------- ---------'.
019900     05  FILLER PIC X(44)
020000         VALUE '-------- - -------'.
020100*
020200 01  RPT-DETAIL-LINE.
020300     05  FILLER                  PIC X(1) VALUE SPACE.
020400     05  RPT-D-POSITION          PIC ZZZ9.
020500     05  FILLER                  PIC X(1) VALUE SPACE.
020600     05  RPT-D-NAME              PIC X(20).
020700     05  FILLER                  PIC X(1) VALUE SPACE.
020800     05  RPT-D-DESCRIPTION       PIC X(23).
020900     05  FILLER                  PIC X(1) VALUE SPACE.
021000     05  RPT-D-AMOUNT            PIC ----------9.99.
021100     05  FILLER                  PIC X(1) VALUE SPACE.
021200     05  RPT-D-DATE              PIC X(10).
021300     05  FILLER                  PIC X(1) VALUE SPACE.
021400     05  RPT-D-CATEGORY          PIC X(18).
021500     05  FILLER                  PIC X(1) VALUE SPACE.
021600     05  RPT-D-RATING            PIC X(1).
021700     05  FILLER                  PIC X(1) VALUE SPACE.
021800     05  RPT-D-REPEATING         PIC X(7).
021900     05  FILLER                  PIC X(28) VALUE SPACES.
022000*
022100 01  RPT-TOTAL-LINE-COMBINED.
022200     05  FILLER                  PIC X(11) VALUE 'EINNAHMEN: '.
022300     05  RPT-TOT-INCOME          PIC ----------9.99.
022400     05  FILLER                  PIC X(3) VALUE ' / '.
022500     05  FILLER                  PIC X(9) VALUE 'AUSGABEN: '.
022600     05  RPT-TOT-PAYMENT         PIC ----------9.99.
022700     05  FILLER                  PIC X(88) VALUE SPACES.
022800*
022900 01  RPT-TOTAL-LINE-SPLIT.
023000     05  FILLER                  PIC X(7) VALUE 'SUMME: '.
023100     05  RPT-TOT-SPLIT           PIC ----------9.99.
023200     05  FILLER                  PIC X(108) VALUE SPACES.
023300*
023400 01  RPT-CATBUD-HEADING.
023500     05  FILLER                  PIC X(30)
023600             VALUE 'KATEGORIE                    '.
023700     05  FILLER                  PIC X(12) VALUE 'BETRAG'.
023800     05  FILLER                  PIC X(90) VALUE SPACES.
023900*
024000 01  RPT-CATBUD-DETAIL.
024100     05  RPT-CB-NAME             PIC X(30).
024200     05  RPT-CB-AMOUNT           PIC ----------9.99.
024300     05  FILLER                  PIC X(90) VALUE SPACES.
024400*
024500 01  RPT-BLANK-LINE               PIC X(132) VALUE SPACES.
024600*****************************************************************
024700 PROCEDURE DIVISION.
024800*****************************************************************
024900 0000-MAIN-LINE.
025000     PERFORM 0100-OPEN-FILES.
025100     PERFORM 0200-READ-CONTROL-HEADER.
025200     PERFORM 0300-EMIT-TITLE-BLOCK.
025300     IF W01-SAVE-INCLUDE-BUDGET-SUM
025400         PERFORM 0350-EMIT-BUDGET-SUMMARY
025500     END-IF.
025600     PERFORM 0400-BUCKET-PASS.
025700     IF W01-SAVE-SPLIT-TABLE
025800         PERFORM 0500-EMIT-SPLIT-TABLES
025900     ELSE
026000         PERFORM 0600-EMIT-COMBINED-TABLE
026100     END-IF.
026200     IF W01-SAVE-INCLUDE-CATBUD
026300         PERFORM 0700-EMIT-CATEGORY-BUDGETS
026400     END-IF.
026500     PERFORM 0900-CLOSE-FILES.
026600     GOBACK.
026700*
026800 0100-OPEN-FILES.
026900     OPEN INPUT  RPTITM-FILE.
027000     OPEN OUTPUT REPORT-OUT.
027100     IF NOT WS-RPTITM-OK OR NOT WS-REPORT-OK
027200         DISPLAY 'LDGRPT1 - OPEN FAILED, CHECK FILE STATUS'
027300         MOVE 16 TO RETURN-CODE
027400         GOBACK
027500     END-IF.
027600*
027700 0200-READ-CONTROL-HEADER.
027800     READ RPTITM-FILE
027900         AT END
028000             DISPLAY 'LDGRPT1 - WORK FILE IS EMPTY'
028100             MOVE 16 TO RETURN-CODE
028200             PERFORM 0900-CLOSE-FILES
028300             GOBACK.
028400     MOVE RPTI-HDR-MONTH              TO W01-SAVE-MONTH.
028500     MOVE RPTI-HDR-YEAR               TO W01-SAVE-YEAR.
028600     MOVE RPTI-HDR-ACCOUNT-ID         TO W01-SAVE-ACCOUNT-ID.
028700     MOVE RPTI-HDR-ACCOUNT-NAME       TO W01-SAVE-ACCOUNT-NAME.
028800     MOVE RPTI-HDR-ACCOUNT-ALL-FLAG
028900                                  TO W01-SAVE-ACCOUNT-ALL-FLAG.
029000     MOVE RPTI-HDR-BUDGET-INCOME-SUM  TO W01-SAVE-BUDGET-INCOME.
029100     MOVE RPTI-HDR-BUDGET-PAYMENT-SUM TO W01-SAVE-BUDGET-PAYMENT.
029200     MOVE RPTI-HDR-SPLIT-TABLE-FLAG
029300                                  TO W01-SAVE-SPLIT-TABLE-FLAG.
029400     MOVE RPTI-HDR-INCLUDE-BUDGET-SUM-FLAG
029500                                  TO W01-SAVE-BUDGET-SUM-FLAG.
029600     MOVE RPTI-HDR-INCLUDE-CATBUD-FLAG
029700                                  TO W01-SAVE-CATBUD-FLAG.
029800*
029900 0300-EMIT-TITLE-BLOCK.
030000     MOVE W02-MONTH-NAME (W01-SAVE-MONTH) TO RPT-TITLE-MONTH-NAME.
030100     MOVE W01-SAVE-YEAR                   TO RPT-TITLE-YEAR.
030200     WRITE REPORT-LINE FROM RPT-TITLE-LINE AFTER PAGE.
030300     IF W01-SAVE-ACCOUNT-IS-ALL
030400         MOVE 'ALLE KONTEN' TO RPT-ACCT-NAME
030500     ELSE
030600         MOVE W01-SAVE-ACCOUNT-NAME TO RPT-ACCT-NAME
030700     END-IF.
030800     WRITE REPORT-LINE FROM RPT-ACCOUNT-LINE AFTER 1.
030900*
031000*    BUDGET SUMMARY BLOCK -- USES THE CALLER-SUPPLIED RUNNING
031100*    TOTALS, NEVER A RE-SUM OF THE REPORT-ITEM ROWS BELOW.
031200 0350-EMIT-BUDGET-SUMMARY.
031300     MOVE W01-SAVE-BUDGET-INCOME  TO RPT-EINNAHMEN-AMT.
031400     WRITE REPORT-LINE FROM RPT-BUDGET-EINNAHMEN-LINE AFTER 2.
031500     MOVE W01-SAVE-BUDGET-PAYMENT TO RPT-AUSGABEN-AMT.
031600     WRITE REPORT-LINE FROM RPT-BUDGET-AUSGABEN-LINE AFTER 1.
031700     COMPUTE RPT-REST-AMT =
031800             W01-SAVE-BUDGET-INCOME - W01-SAVE-BUDGET-PAYMENT.
031900     WRITE REPORT-LINE FROM RPT-BUDGET-REST-LINE AFTER 1.
032000*
032100*    BUCKET PASS -- BUCKET EVERY REPORT-ITEM ROW INTO TOTAL-INCOME
032200*    (AMOUNT > 0) OR TOTAL-PAYMENT (AMOUNT <= 0), WITHOUT
032300*    DISTURBING THE GIVEN PRINT ORDER.
032400 0400-BUCKET-PASS.
032500     PERFORM 0410-READ-AND-BUCKET-ONE UNTIL RPTITM-AT-EOF.
032600     CLOSE RPTITM-FILE.
032700*
032800 0410-READ-AND-BUCKET-ONE.
032900     READ RPTITM-FILE
033000         AT END SET RPTITM-AT-EOF TO TRUE.
033100     IF NOT RPTITM-AT-EOF
033200         IF RPTI-AMOUNT > 0
033300             ADD RPTI-AMOUNT TO W03-TOTAL-INCOME
033400         ELSE
033500             ADD RPTI-AMOUNT TO W03-TOTAL-PAYMENT
033600         END-IF
033700         ADD 1 TO RPT-RECS-READ
033800     END-IF.
033900*
034000*    ROW ORDER IS CALLER-SUPPLIED AND IS NEVER RE-SORTED; A SPLIT
034100*    TABLE IS BUILT BY TWO FULL PASSES OF THE WORK FILE,
034200*    ONE FILTERING FOR AMOUNT > 0 AND ONE FOR AMOUNT <= 0, EACH
034300*    PRESERVING THE ROWS' ORIGINAL RELATIVE ORDER -- NOT BY
034400*    STOPPING THE FIRST PASS AT THE FIRST WRONG-SIGN ROW, SINCE
034500*    THE WORK FILE IS IN DATE ORDER, NOT SIGN ORDER.
034600 0500-EMIT-SPLIT-TABLES.
034700     SET W06-INCOME-PASS TO TRUE.
034800     WRITE REPORT-LINE FROM RPT-TABLE-HEADING-1 AFTER 2.
034900     WRITE REPORT-LINE FROM RPT-TABLE-HEADING-2 AFTER 1.
035000     PERFORM 0530-SCAN-ONE-BUCKET.
035100     MOVE W03-TOTAL-INCOME TO RPT-TOT-SPLIT.
035200     WRITE REPORT-LINE FROM RPT-TOTAL-LINE-SPLIT AFTER 1.
035300     SET W06-PAYMENT-PASS TO TRUE.
035400     WRITE REPORT-LINE FROM RPT-TABLE-HEADING-1 AFTER 2.
035500     WRITE REPORT-LINE FROM RPT-TABLE-HEADING-2 AFTER 1.
035600     PERFORM 0530-SCAN-ONE-BUCKET.
035700     MOVE W03-TOTAL-PAYMENT TO RPT-TOT-SPLIT.
035800     WRITE REPORT-LINE FROM RPT-TOTAL-LINE-SPLIT AFTER 1.
035900*
036000 0530-SCAN-ONE-BUCKET.
036100     OPEN INPUT RPTITM-FILE.
036200     MOVE 'N' TO WS-RPTITM-EOF-SW.
036300     PERFORM 0510-SKIP-HEADER-ROW.
036400     PERFORM 0540-READ-AND-FILTER-ONE UNTIL RPTITM-AT-EOF.
036500     CLOSE RPTITM-FILE.
036600*
036700 0510-SKIP-HEADER-ROW.
036800     READ RPTITM-FILE
036900         AT END SET RPTITM-AT-EOF TO TRUE.
037000*
037100 0540-READ-AND-FILTER-ONE.
037200     READ RPTITM-FILE
037300         AT END SET RPTITM-AT-EOF TO TRUE.
037400     IF NOT RPTITM-AT-EOF
037500         IF (W06-INCOME-PASS  AND RPTI-AMOUNT > 0)
037600            OR (W06-PAYMENT-PASS AND NOT RPTI-AMOUNT > 0)
037700             PERFORM 0800-BUILD-DETAIL-LINE
037800             WRITE REPORT-LINE FROM RPT-DETAIL-LINE AFTER 1
037900         END-IF
038000     END-IF.
038100*
038200 0600-EMIT-COMBINED-TABLE.
038300     OPEN INPUT RPTITM-FILE.
038400     MOVE 'N' TO WS-RPTITM-EOF-SW.
038500     PERFORM 0510-SKIP-HEADER-ROW.
038600     WRITE REPORT-LINE FROM RPT-TABLE-HEADING-1 AFTER 2.
038700     WRITE REPORT-LINE FROM RPT-TABLE-HEADING-2 AFTER 1.
038800     PERFORM 0610-READ-AND-EMIT-ONE UNTIL RPTITM-AT-EOF.
038900     MOVE W03-TOTAL-INCOME  TO RPT-TOT-INCOME.
039000     MOVE W03-TOTAL-PAYMENT TO RPT-TOT-PAYMENT.
039100     WRITE REPORT-LINE FROM RPT-TOTAL-LINE-COMBINED AFTER 1.
039200     CLOSE RPTITM-FILE.
039300*
039400 0610-READ-AND-EMIT-ONE.
039500     READ RPTITM-FILE
039600         AT END SET RPTITM-AT-EOF TO TRUE.
039700     IF NOT RPTITM-AT-EOF
039800         PERFORM 0800-BUILD-DETAIL-LINE
039900         WRITE REPORT-LINE FROM RPT-DETAIL-LINE AFTER 1
040000     END-IF.
040100*
040200*    THE 'NONE' SENTINEL IS NEVER PRINTED; THE DETAIL ROW AND THE
040300*    CATEGORY-BUDGET ROW BOTH SUBSTITUTE THE LOCALIZED LABEL.
040400 0700-EMIT-CATEGORY-BUDGETS.
040500     OPEN INPUT CATEGORY-BUDGET-IN.
040600     IF NOT WS-CATBUDF-OK
040700         DISPLAY 'LDGRPT1 - OPEN FAILED ON CATBUDF'
040800         MOVE 16 TO RETURN-CODE
040900         GOBACK
041000     END-IF.
041100     WRITE REPORT-LINE FROM RPT-CATBUD-HEADING AFTER 2.
041200     PERFORM 0710-READ-ONE-CATBUD UNTIL CATBUDF-AT-EOF.
041300     CLOSE CATEGORY-BUDGET-IN.
041400*
041500 0710-READ-ONE-CATBUD.
041600     READ CATEGORY-BUDGET-IN
041700         AT END SET CATBUDF-AT-EOF TO TRUE.
041800     IF NOT CATBUDF-AT-EOF
041900         PERFORM 0720-EMIT-ONE-CATBUD-ROW
042000     END-IF.
042100*
042200 0720-EMIT-ONE-CATBUD-ROW.
042300     MOVE LDG-CBUD-CATEGORY-NAME TO W04-CATEGORY-NAME.
042400     PERFORM 0150-XLATE-CATEGORY-NAME THRU 0150-EXIT.
042500     MOVE W04-CATEGORY-NAME TO RPT-CB-NAME.
042600     MOVE LDG-CBUD-AMOUNT   TO RPT-CB-AMOUNT.
042700     WRITE REPORT-LINE FROM RPT-CATBUD-DETAIL AFTER 1.
042800*
042900 0150-XLATE-CATEGORY-NAME.
043000     IF W04-CATEGORY-NAME = 'NONE'
043100         MOVE 'KEINE KATEGORIE' TO W04-CATEGORY-NAME
043200     END-IF.
043300 0150-EXIT.
043400     EXIT.
043500*
043600*    AMOUNT > 0 IS INCOME ('+'), AMOUNT <= 0 IS EXPENDITURE ('-');
043700*    USED ONLY FOR THE RATING COLUMN HERE, THE BUCKET PASS ABOVE
043800*    ALREADY APPLIED THE SAME TEST TO THE TOTALS
043900 0800-BUILD-DETAIL-LINE.
044000     MOVE SPACES TO RPT-DETAIL-LINE.
044100     MOVE RPTI-POSITION     TO RPT-D-POSITION.
044200     MOVE RPTI-NAME (1:20)  TO RPT-D-NAME.
044300     MOVE RPTI-DESCRIPTION (1:23)
044400                            TO RPT-D-DESCRIPTION.
044500     MOVE RPTI-AMOUNT       TO RPT-D-AMOUNT.
044600     PERFORM 0810-FORMAT-DETAIL-DATE.
044700     MOVE RPTI-CATEGORY-NAME TO W04-CATEGORY-NAME.
044800     PERFORM 0150-XLATE-CATEGORY-NAME THRU 0150-EXIT.
044900     MOVE W04-CATEGORY-NAME (1:18) TO RPT-D-CATEGORY.
045000     IF RPTI-AMOUNT > 0
045100         MOVE '+' TO RPT-D-RATING
045200     ELSE
045300         MOVE '-' TO RPT-D-RATING
045400     END-IF.
045500     IF RPTI-REPEATING
045600         MOVE 'JA'   TO W04-REPEATING-WORD
045700     ELSE
045800         MOVE 'NEIN' TO W04-REPEATING-WORD
045900     END-IF.
046000     MOVE W04-REPEATING-WORD TO RPT-D-REPEATING.
046100     ADD 1 TO W05-DETAIL-LINES-EMITTED.
046200*
046300*    DATE IS STORED CCYYMMDD (9(8)) BUT PRINTED dd.mm.yyyy, THE
046400*    SHOP'S EUROPEAN DATE-DISPLAY CONVENTION.
046500 0810-FORMAT-DETAIL-DATE.
046600     MOVE RPTI-DATE      TO W04-DATE-RAW.
046700     MOVE W04-DATE-DD    TO RPT-D-DATE (1:2).
046800     MOVE '.'            TO RPT-D-DATE (3:1).
046900     MOVE W04-DATE-MM    TO RPT-D-DATE (4:2).
047000     MOVE '.'            TO RPT-D-DATE (6:1).
047100     MOVE W04-DATE-CCYY  TO RPT-D-DATE (7:4).
047200*
047300 0900-CLOSE-FILES.
047400     DISPLAY 'LDGRPT1 - WORK RECS READ   ' RPT-RECS-READ.
047500     DISPLAY 'LDGRPT1 - DETAIL LINES OUT '
047600             W05-DETAIL-LINES-EMITTED.
047700     PERFORM 0910-TRACE-ONE-TOTAL
047800         VARYING W03-TOTAL-IX FROM 1 BY 1
047900         UNTIL W03-TOTAL-IX > 2.
048000     CLOSE REPORT-OUT.
048100*
048200 0910-TRACE-ONE-TOTAL.
048300     DISPLAY 'LDGRPT1 - BUCKET ' W03-TOTAL-IX ' = '
048400             W03-TOTAL-PAIR (W03-TOTAL-IX).
