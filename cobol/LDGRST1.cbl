000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF IBM
000300* ALL RIGHTS RESERVED
000400*****************************************************************
000500* PROGRAM  :  LDGRST1
000600*
000700* AUTHOR   :  DOUG STOUT
000800* INSTALLATION.  DBB FOUNDATION DATA CENTER.
000900* DATE-WRITTEN.  11/19/91.
001000* DATE-COMPILED.
001100* SECURITY.      NONE.
001200*
001300* CALLED BY LDGEXT1 TO COMPUTE THE CARRY-FORWARD 'REST' BALANCE
001400* FOR AN ACCOUNT (OR 'ALL') AS OF A CUTOFF DATE.  RE-OPENS AND
001500* RE-SCANS THE TRANSACTION FILE FROM THE FIXED 2000-01-01 EPOCH
001600* THROUGH THE CUTOFF, SPLITTING EVERY ROW SEEN INTO THREE BUCKETS
001700* - NORMAL, TRANSFER-OUT (POSTED AT THE ACCOUNT), TRANSFER-IN
001800* (POSTED AT THE OTHER SIDE, NAMING THIS ACCOUNT AS THE TRANSFER
001900* DESTINATION) - THEN COMBINES THEM WITH THE TRANSFER-IN LEG
002000* INVERTED.  PULLED OUT OF THE OLD LDGEXT1 MAINLINE SO THE SAME
002100* REST LOGIC CAN EVENTUALLY BE SHARED WITH AN ON-LINE BALANCE
002200* INQUIRY WITHOUT DUPLICATING THE SCAN.
002300*
002400* CHANGE LOG
002500*    DATE     BY   REQUEST   DESCRIPTION
002600*    -------- ---  --------  ------------------------------------
002700*    11/19/91 DWS  ML0255    ORIGINAL MEMBER (SPLIT FROM LDGEXT1)
002800*    04/22/93 RJT  ML0288    ACCOUNT-ALL-FLAG DROPS THE ACCOUNT
002900*                            MATCH ON ALL THREE BUCKETS
003000*    01/06/99 PLC  Y2K-014   LK-FIXED-START-DATE/LK-CUTOFF-DATE
003100*                            WIDENED TO 4-DIGIT CENTURY
003200*    03/06/00 SMW  ML0366    DROPPED THE UPSI-0 DEBUG SWITCH AND
003300*                            THE UNUSED LDG-REPEAT-CODE CLASS TEST
003400*                            -- NEITHER IS AN OS/VS COBOL IDIOM
003500*                            THIS SHOP ACTUALLY USES ELSEWHERE;
003600*                            THE WINDOW/BUCKET TRACE DISPLAYS NOW
003700*                            RUN UNCONDITIONALLY
003800*
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID.     LDGRST1.
004100 AUTHOR.         DOUG STOUT.
004200 INSTALLATION.   DBB FOUNDATION DATA CENTER.
004300 DATE-WRITTEN.   11/19/91.
004400 DATE-COMPILED.
004500 SECURITY.       NONE.
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-370.
004900 OBJECT-COMPUTER. IBM-370.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT TRANSACTION-IN   ASSIGN TO TRANFILE
005300            FILE STATUS  IS  WS-TRANFILE-STATUS.
005400*****************************************************************
005500 DATA DIVISION.
005600 FILE SECTION.
005700*
005800 FD  TRANSACTION-IN
005900     RECORDING MODE IS F.
006000 COPY LDGTRAN.
006100*****************************************************************
006200 WORKING-STORAGE SECTION.
006300*****************************************************************
006400*
006500 01  WS-FILE-STATUSES.
006600     05  WS-TRANFILE-STATUS      PIC X(2).
006700         88  WS-TRANFILE-OK      VALUE '00'.
006800*
006900 01  WS-SWITCHES.
007000     05  WS-TRANFILE-EOF-SW      PIC X(1) VALUE 'N'.
007100         88  TRANFILE-AT-EOF     VALUE 'Y'.
007200*
007300 01  W01-BUCKET-SUMS.
007400     05  W01-NORMAL-SUM          PIC S9(9)V99 COMP-3 VALUE +0.
007500     05  W01-TRANSFER-OUT-SUM    PIC S9(9)V99 COMP-3 VALUE +0.
007600     05  W01-TRANSFER-IN-SUM     PIC S9(9)V99 COMP-3 VALUE +0.
007700*
007800 01  W01-BUCKET-SUMS-TBL REDEFINES W01-BUCKET-SUMS.
007900     05  W01-BUCKET-SUM  PIC S9(9)V99 COMP-3 OCCURS 3 TIMES
008000                                         INDEXED BY W01-BUCKET-IX.
008100*
008200 01  W02-MATCH-WORK.
008300     05  W02-ACCOUNT-MATCH-SW    PIC X(1).
008400         88  W02-ACCOUNT-MATCHES VALUE 'Y'.
008500     05  W02-DEST-MATCH-SW       PIC X(1).
008600         88  W02-DEST-MATCHES    VALUE 'Y'.
008700     05  W02-DATE-IN-RANGE-SW    PIC X(1).
008800         88  W02-DATE-IN-RANGE   VALUE 'Y'.
008900*
009000 01  W03-FIXED-START-BROKEN.
009100     05  W03-FIXED-START-DATE    PIC 9(8).
009200     05  W03-FIXED-START-PARTS REDEFINES W03-FIXED-START-DATE.
009300         10  W03-FIXED-START-CCYY
009400                                 PIC 9(4).
009500         10  W03-FIXED-START-MM  PIC 9(2).
009600         10  W03-FIXED-START-DD  PIC 9(2).
009700*
009800 01  W03-CUTOFF-BROKEN.
009900     05  W03-CUTOFF-DATE         PIC 9(8).
010000     05  W03-CUTOFF-PARTS REDEFINES W03-CUTOFF-DATE.
010100         10  W03-CUTOFF-CCYY     PIC 9(4).
010200         10  W03-CUTOFF-MM       PIC 9(2).
010300         10  W03-CUTOFF-DD       PIC 9(2).
010400*
010500 01  W04-COUNTERS.
010600     05  W04-RECS-SCANNED        PIC S9(9) COMP-3 VALUE +0.
010700*****************************************************************
010800 LINKAGE SECTION.
010900*****************************************************************
011000*
011100 01  LK-ACCOUNT-SELECT.
011200     05  LK-ACCOUNT-ID           PIC 9(9).
011300     05  LK-ACCOUNT-ALL-FLAG     PIC X(1).
011400         88  LK-ACCOUNT-IS-ALL   VALUE 'Y'.
011500*
011600 01  LK-FIXED-START-DATE         PIC 9(8).
011700*
011800 01  LK-CUTOFF-DATE              PIC 9(8).
011900*
012000 01  LK-REST-AMOUNT               PIC S9(9)V99 COMP-3.
012100*****************************************************************
012200 PROCEDURE DIVISION USING LK-ACCOUNT-SELECT
012300                          LK-FIXED-START-DATE
012400                          LK-CUTOFF-DATE
012500                          LK-REST-AMOUNT.
012600*****************************************************************
012700 0000-MAIN-LINE.
012800     PERFORM 0040-TRACE-WINDOW.
012900     PERFORM 0050-OPEN-AND-SCAN.
013000     PERFORM 0400-COMBINE-REST.
013100     GOBACK.
013200*
013300*    ECHOES THE REST WINDOW TO SYSOUT -- USEFUL WHEN A CONSUMER
013400*    CALLS AND THE REST FIGURE DOES NOT TIE OUT TO WHAT THEY
013500*    EXPECT.
013600 0040-TRACE-WINDOW.
013700     MOVE LK-FIXED-START-DATE TO W03-FIXED-START-DATE.
013800     MOVE LK-CUTOFF-DATE      TO W03-CUTOFF-DATE.
013900     DISPLAY 'LDGRST1 - WINDOW FROM ' W03-FIXED-START-CCYY
014000             '-' W03-FIXED-START-MM '-' W03-FIXED-START-DD
014100             ' TO ' W03-CUTOFF-CCYY
014200             '-' W03-CUTOFF-MM '-' W03-CUTOFF-DD.
014300*
014400 0050-OPEN-AND-SCAN.
014500     OPEN INPUT TRANSACTION-IN.
014600     IF NOT WS-TRANFILE-OK
014700         DISPLAY 'LDGRST1 - OPEN FAILED ON TRANFILE'
014800         MOVE 16 TO RETURN-CODE
014900         GOBACK
015000     END-IF.
015100     PERFORM 0060-READ-AND-CHECK UNTIL TRANFILE-AT-EOF.
015200     CLOSE TRANSACTION-IN.
015300*
015400 0060-READ-AND-CHECK.
015500     READ TRANSACTION-IN
015600         AT END SET TRANFILE-AT-EOF TO TRUE.
015700     IF NOT TRANFILE-AT-EOF
015800         ADD 1 TO W04-RECS-SCANNED
015900         PERFORM 0070-CHECK-DATE-WINDOW
016000         IF W02-DATE-IN-RANGE
016100             PERFORM 0100-SUM-NORMAL
016200             PERFORM 0200-SUM-TRANSFER-OUT
016300             PERFORM 0300-SUM-TRANSFER-IN
016400         END-IF
016500     END-IF.
016600*
016700 0070-CHECK-DATE-WINDOW.
016800     MOVE 'N' TO W02-DATE-IN-RANGE-SW.
016900     IF LDG-TRAN-DATE-R >= LK-FIXED-START-DATE
017000        AND LDG-TRAN-DATE-R <= LK-CUTOFF-DATE
017100         SET W02-DATE-IN-RANGE TO TRUE
017200     END-IF.
017300*
017400*    REST-NORMAL IS EVERY NON-TRANSFER ROW POSTED AT THE ACCOUNT
017500*    (THE ACCOUNT MATCH IS DROPPED WHEN THE CARD ASKED FOR 'ALL').
017600 0100-SUM-NORMAL.
017700     IF TRAN-NOT-A-TRANSFER
017800         PERFORM 0150-CHECK-AND-ACCUMULATE
017900     END-IF.
018000*
018100 0150-CHECK-AND-ACCUMULATE.
018200     PERFORM 0160-CHECK-ACCOUNT-MATCH.
018300     IF W02-ACCOUNT-MATCHES
018400         ADD LDG-TRAN-AMOUNT TO W01-NORMAL-SUM
018500     END-IF.
018600*
018700 0160-CHECK-ACCOUNT-MATCH.
018800     MOVE 'N' TO W02-ACCOUNT-MATCH-SW.
018900     IF LK-ACCOUNT-IS-ALL
019000         SET W02-ACCOUNT-MATCHES TO TRUE
019100     ELSE
019200         IF LDG-TRAN-ACCOUNT-ID = LK-ACCOUNT-ID
019300             SET W02-ACCOUNT-MATCHES TO TRUE
019400         END-IF
019500     END-IF.
019600*
019700*    REST-TRANSFER-OUT - TRANSFER LEGS RECORDED UNDER THE ACCOUNT
019800*    (THE ACCOUNT IS THE TRANSFER SOURCE); ADDED AS STORED.
019900 0200-SUM-TRANSFER-OUT.
020000     IF TRAN-IS-A-TRANSFER
020100         PERFORM 0160-CHECK-ACCOUNT-MATCH
020200         IF W02-ACCOUNT-MATCHES
020300             ADD LDG-TRAN-AMOUNT TO W01-TRANSFER-OUT-SUM
020400         END-IF
020500     END-IF.
020600*
020700*    REST-TRANSFER-IN - TRANSFER LEGS RECORDED AT THE *OTHER*
020800*    ACCOUNT NAMING THIS ACCOUNT AS THE TRANSFER DESTINATION;
020900*    SUBTRACTED (SIGN-INVERTED) IN 0400-COMBINE-REST BELOW.
021000 0300-SUM-TRANSFER-IN.
021100     IF TRAN-IS-A-TRANSFER
021200         PERFORM 0310-CHECK-DEST-MATCH
021300         IF W02-DEST-MATCHES
021400             ADD LDG-TRAN-AMOUNT TO W01-TRANSFER-IN-SUM
021500         END-IF
021600     END-IF.
021700*
021800 0310-CHECK-DEST-MATCH.
021900     MOVE 'N' TO W02-DEST-MATCH-SW.
022000     IF LK-ACCOUNT-IS-ALL
022100         SET W02-DEST-MATCHES TO TRUE
022200     ELSE
022300         IF LDG-TRAN-TRANSFER-ACCT-ID = LK-ACCOUNT-ID
022400             SET W02-DEST-MATCHES TO TRUE
022500         END-IF
022600     END-IF.
022700*
022800*    A SUM OVER ZERO MATCHING ROWS IS ALREADY 0 BY VIRTUE OF THE
022900*    COMP-3 VALUE +0 INITIALIZATION ABOVE; NO SEPARATE NULL CHECK
023000*    IS NEEDED BEFORE THE COMBINE BELOW.
023100 0400-COMBINE-REST.
023200     COMPUTE LK-REST-AMOUNT =
023300             W01-NORMAL-SUM + W01-TRANSFER-OUT-SUM
023400             - W01-TRANSFER-IN-SUM.
023500     PERFORM 0410-TRACE-ONE-BUCKET
023600         VARYING W01-BUCKET-IX FROM 1 BY 1
023700         UNTIL W01-BUCKET-IX > 3.
023800     DISPLAY 'LDGRST1 - RECS SCANNED     ' W04-RECS-SCANNED.
023900     DISPLAY 'LDGRST1 - REST AMOUNT      ' LK-REST-AMOUNT.
024000*
024100 0410-TRACE-ONE-BUCKET.
024200     DISPLAY 'LDGRST1 - BUCKET ' W01-BUCKET-IX ' = '
024300             W01-BUCKET-SUM (W01-BUCKET-IX).
